000100      ******************************************************************  
000200      *                                                                *  
000300      *    IDENTIFICATION DIVISION                                     *  
000400      *                                                                *  
000500      ******************************************************************  
000600       IDENTIFICATION DIVISION.                                           
000700                                                                          
000800       PROGRAM-ID.    BKCUPDT.                                            
000900       AUTHOR.        R L HOFFMAN.                                        
001000       DATE-WRITTEN.  JUNE 1986.                                          
001100       DATE-COMPILED.                                                     
001200       INSTALLATION.  WINSUPPLY GROUP SERVICES.                           
001300       SECURITY.      BATCH.                                              
001400      *REMARKS.       BOOK CATALOG UPDATE - PUBLISHER FEED DRIVER.        
001500      *               LOADS THE BOOK AND ALIAS MASTERS INTO STORAGE,      
001600      *               READS ONE BOOK-UPDATE FEED FILE, HANDS EACH         
001700      *               UPDATE RECORD TO BKCENGR FOR RESOLUTION, THEN       
001800      *               REWRITES BOTH MASTERS AND THE FOUR ISSUE FILES.     
001900                                                                          
002000      * CHANGE HISTORY ------------------------------------------------   
002100      * 06/12/1986 RLH ORIGINAL PROGRAM.                                  
002200      * 02/03/1987 RLH ADDED ALIAS-USED-AS-BOOK-ID ISSUE FILE PER         
002300      *                CATALOG DEPT REQUEST (TICKET BKC-0009).            
002400      * 08/19/1988 RLH CORRECTED GET-OR-CREATE ON BOOK MASTER - WAS       
002500      *                COMPARING BOOK-ID ALONE, NOT (ID, VERSION).        
002600      * 05/04/1990 RLH SPLIT RESOLUTION/VERSION/ALIAS LOGIC OUT INTO      
002700      *                BKCENGR SO OTHER FEEDS CAN SHARE IT.               
002800      * 09/14/1991 RLH RAISED ALIAS TABLE SIZE, SEE BKCWORK.              
002900      * 03/22/1993 DRT ADDED ALIAS-POINTS-TO-CONFLICTING-BOOK ISSUE       
003000      *                FILE - CATALOG DEPT WAS LOSING REJECTED ALIASES.   
003100      * 07/30/1994 DRT WIDENED UPD-DESCRIPTION, SEE BKCUPD.               
003200      * 02/11/1996 JQP ADDED ALIAS BACK-FILL FROM PRIOR EDITION (R4)      
003300      *                PER CATALOG DEPT TICKET BKC-0088.                  
003400      * 11/02/1998 JQP Y2K REVIEW - PROGRAM HOLDS NO DATE FIELDS.         
003500      *                NO CHANGES REQUIRED.                               
003600      * 01/25/1999 JQP CONFIRMED Y2K REVIEW - SIGNED OFF.                 
003700      * 06/30/2000 JQP CORRECTED VERSION-UNSPECIFIED ISSUE KEY - WAS      
003800      *                KEYING ON SUPPLIED ID, CATALOG DEPT WANTS          
003900      *                RESOLVED ID (TICKET BKC-0102).                     
004000      * 02/17/2003 BKC-0111 JQP RAISED BOOK TABLE SIZE, SEE BKCWORK.      
004100      * 03/09/2004 BKC-0131 RLH ADDED KEY-VIEW LOOKUPS TO BKCWORK FOR     
004200      *                PERFORMANCE - NO LOGIC CHANGE.                     
004300      * 08/18/2006 BKC-0144 DRT UPSI-7 NOW CONTROLS WHETHER THE RUN       
004400      *                REWRITES THE MASTERS OR JUST REPORTS TOTALS.       
004500      * 02/06/2007 BKC-0148 DRT B20-TERMINATION CLOSED THE SIX OUTPUT     
004600      *                FILES WHENEVER UPSI-7 WAS ON, EVEN IF THE INITIAL  
004700      *                OPEN HAD FAILED AND THEY WERE NEVER OPENED.  NOW   
004800      *                GUARDED BY RTC-CODE = ZERO, SAME AS THE OPENS.     
004900      * END OF HISTORY ------------------------------------------------   
005000                                                                          
005100      /*****************************************************************  
005200      *                                                                *  
005300      *    ENVIRONMENT DIVISION                                        *  
005400      *                                                                *  
005500      ******************************************************************  
005600       ENVIRONMENT DIVISION.                                              
005700                                                                          
005800      ******************************************************************  
005900      *    CONFIGURATION SECTION                                       *  
006000      ******************************************************************  
006100       CONFIGURATION SECTION.                                             
006200                                                                          
006300       SOURCE-COMPUTER. IBM-2086-A04-140.                                 
006400       OBJECT-COMPUTER. IBM-2086-A04-140.                                 
006500                                                                          
006600       SPECIAL-NAMES.                                                     
006700           SYSLST IS PRINTER,                                             
006800           UPSI-7 ON STATUS IS WITH-UPDATES,                              
006900           CLASS DECIMAL-DIGIT IS '0' THRU '9'.                           
007000                                                                          
007100      ******************************************************************  
007200      *    INPUT-OUTPUT SECTION                                        *  
007300      ******************************************************************  
007400       INPUT-OUTPUT SECTION.                                              
007500                                                                          
007600       FILE-CONTROL.                                                      
007700                                                                          
007800           SELECT BOOK-UPDATE-FILE                                        
007900               ASSIGN TO BKUPDT                                           
008000               ORGANIZATION IS SEQUENTIAL                                 
008100               FILE STATUS IS FILE1-STAT.                                 
008200                                                                          
008300           SELECT BOOK-MASTER-IN                                          
008400               ASSIGN TO BKMAST                                           
008500               ORGANIZATION IS SEQUENTIAL                                 
008600               FILE STATUS IS FILE2-STAT.                                 
008700                                                                          
008800           SELECT BOOK-MASTER-OUT                                         
008900               ASSIGN TO BKMASTN                                          
009000               ORGANIZATION IS SEQUENTIAL                                 
009100               FILE STATUS IS FILE3-STAT.                                 
009200                                                                          
009300           SELECT ALIAS-MASTER-IN                                         
009400               ASSIGN TO ALMAST                                           
009500               ORGANIZATION IS SEQUENTIAL                                 
009600               FILE STATUS IS FILE4-STAT.                                 
009700                                                                          
009800           SELECT ALIAS-MASTER-OUT                                        
009900               ASSIGN TO ALMASTN                                          
010000               ORGANIZATION IS SEQUENTIAL                                 
010100               FILE STATUS IS FILE5-STAT.                                 
010200                                                                          
010300           SELECT ISSUE-IAB-OUT                                           
010400               ASSIGN TO BKIAB                                            
010500               ORGANIZATION IS SEQUENTIAL                                 
010600               FILE STATUS IS FILE6-STAT.                                 
010700                                                                          
010800           SELECT ISSUE-IAR-OUT                                           
010900               ASSIGN TO BKIAR                                            
011000               ORGANIZATION IS SEQUENTIAL                                 
011100               FILE STATUS IS FILE7-STAT.                                 
011200                                                                          
011300           SELECT ISSUE-ICB-OUT                                           
011400               ASSIGN TO BKICB                                            
011500               ORGANIZATION IS SEQUENTIAL                                 
011600               FILE STATUS IS FILE8-STAT.                                 
011700                                                                          
011800           SELECT ISSUE-IVU-OUT                                           
011900               ASSIGN TO BKIVU                                            
012000               ORGANIZATION IS SEQUENTIAL                                 
012100               FILE STATUS IS FILE9-STAT.                                 
012200                                                                          
012300      /*****************************************************************  
012400      *                                                                *  
012500      *    DATA DIVISION                                               *  
012600      *                                                                *  
012700      ******************************************************************  
012800       DATA DIVISION.                                                     
012900                                                                          
013000      ******************************************************************  
013100      *    FILE SECTION                                                *  
013200      ******************************************************************  
013300       FILE SECTION.                                                      
013400                                                                          
013500       FD  BOOK-UPDATE-FILE                                               
013600           RECORD CONTAINS 3631 CHARACTERS.                               
013700       COPY BKCUPD.                                                       
013800                                                                          
013900       FD  BOOK-MASTER-IN                                                 
014000           RECORD CONTAINS 430 CHARACTERS.                                
014100       01  BOOK-MASTER-IN-RECORD       PIC X(430).                        
014200                                                                          
014300       FD  BOOK-MASTER-OUT                                                
014400           RECORD CONTAINS 430 CHARACTERS.                                
014500       01  BOOK-MASTER-OUT-RECORD      PIC X(430).                        
014600                                                                          
014700       FD  ALIAS-MASTER-IN                                                
014800           RECORD CONTAINS 308 CHARACTERS.                                
014900       01  ALIAS-MASTER-IN-RECORD      PIC X(308).                        
015000                                                                          
015100       FD  ALIAS-MASTER-OUT                                               
015200           RECORD CONTAINS 308 CHARACTERS.                                
015300       01  ALIAS-MASTER-OUT-RECORD     PIC X(308).                        
015400                                                                          
015500       FD  ISSUE-IAB-OUT                                                  
015600           RECORD CONTAINS 268 CHARACTERS.                                
015700       01  ISSUE-IAB-OUT-RECORD        PIC X(268).                        
015800                                                                          
015900       FD  ISSUE-IAR-OUT                                                  
016000           RECORD CONTAINS 268 CHARACTERS.                                
016100       01  ISSUE-IAR-OUT-RECORD        PIC X(268).                        
016200                                                                          
016300       FD  ISSUE-ICB-OUT                                                  
016400           RECORD CONTAINS 557 CHARACTERS.                                
016500       01  ISSUE-ICB-OUT-RECORD        PIC X(557).                        
016600                                                                          
016700       FD  ISSUE-IVU-OUT                                                  
016800           RECORD CONTAINS 286 CHARACTERS.                                
016900       01  ISSUE-IVU-OUT-RECORD        PIC X(286).                        
017000                                                                          
017100      ******************************************************************  
017200      *    WORKING-STORAGE SECTION                                     *  
017300      ******************************************************************  
017400       WORKING-STORAGE SECTION.                                           
017500                                                                          
017600      * STANDALONE CONSTANT - UPD-ALIAS-TABLE IS DECLARED OCCURS 10 IN    
017700      * BKCUPD.  A FEED THAT OVERSTATES UPD-ALIAS-COUNT MUST NOT BE       
017800      * ALLOWED TO DRIVE BKCENGR PAST THE TABLE BOUND - BKC-0145.         
017900       77  WS-MAX-ALIAS-SLOTS          PIC S9(04) COMP VALUE 10.          
018000                                                                          
018100       01  WS-FIELDS.                                                     
018200           03  FILLER                  PIC X(11)    VALUE '**STORAGE**'.  
018300           03  THIS-PGM                PIC X(08)    VALUE 'BKCUPDT'.      
018400           03  SUB                     PIC S9(04)   COMP VALUE ZEROES.    
018500           03  SUB2                    PIC S9(04)   COMP VALUE ZEROES.    
018600           03  RTC-CODE                PIC S9(04)   COMP VALUE ZEROES.    
018700           03  VAR-EDIT                PIC Z(6)9-.                        
018800                                                                          
018900      * THE CONTROL TOTALS IN F10 ARE ALL NON-NEGATIVE COUNTS, SO THE     
019000      * TRAILING SIGN IN VAR-EDIT JUST WASTES A PRINT POSITION - THIS     
019100      * VIEW IS USED FOR THOSE DISPLAYS INSTEAD.                          
019200           03  VAR-EDIT-UNSIGNED REDEFINES VAR-EDIT                       
019300                                       PIC Z(7)9.                         
019400                                                                          
019500       01  FILE-STATUS-FIELDS.                                            
019600           03  FILE1-STAT              PIC X(02)    VALUE '00'.           
019700               88  STAT-NORMAL-1                     VALUE '00'.          
019800               88  STAT-EOFILE-1                     VALUE '10'.          
019900           03  FILE2-STAT              PIC X(02)    VALUE '00'.           
020000               88  STAT-NORMAL-2                     VALUE '00'.          
020100               88  STAT-EOFILE-2                     VALUE '10'.          
020200           03  FILE3-STAT              PIC X(02)    VALUE '00'.           
020300               88  STAT-NORMAL-3                     VALUE '00'.          
020400           03  FILE4-STAT              PIC X(02)    VALUE '00'.           
020500               88  STAT-NORMAL-4                     VALUE '00'.          
020600               88  STAT-EOFILE-4                     VALUE '10'.          
020700           03  FILE5-STAT              PIC X(02)    VALUE '00'.           
020800               88  STAT-NORMAL-5                     VALUE '00'.          
020900           03  FILE6-STAT              PIC X(02)    VALUE '00'.           
021000               88  STAT-NORMAL-6                     VALUE '00'.          
021100           03  FILE7-STAT              PIC X(02)    VALUE '00'.           
021200               88  STAT-NORMAL-7                     VALUE '00'.          
021300           03  FILE8-STAT              PIC X(02)    VALUE '00'.           
021400               88  STAT-NORMAL-8                     VALUE '00'.          
021500           03  FILE9-STAT              PIC X(02)    VALUE '00'.           
021600               88  STAT-NORMAL-9                     VALUE '00'.          
021700           03  FILLER                  PIC X(01).                         
021800                                                                          
021900      * COMBINED VIEW OF ALL NINE FILE STATUS BYTES, USED TO BUILD ONE    
022000      * DIAGNOSTIC DISPLAY LINE WHEN AN OPEN OR I-O STATEMENT FAILS       
022100      * RATHER THAN DISPLAYING EACH FIELD SEPARATELY - BKC-0144.          
022200       01  FILE-STATUS-COMBINED REDEFINES FILE-STATUS-FIELDS.             
022300           03  FSC-ALL-STATUSES        PIC X(18).                         
022400                                                                          
022500       01  WS-SWITCHES.                                                   
022600           03  UPDATE-EOF-SW           PIC X(01)    VALUE 'N'.            
022700               88  UPDATE-EOF                        VALUE 'Y'.           
022800           03  FILLER                  PIC X(01).                         
022900                                                                          
023000      * RECORD AREAS FOR THE BOOK AND ALIAS MASTERS AND THE FOUR ISSUE    
023100      * FILES - READ AND WRITTEN DIRECTLY AGAINST THE IN-STORAGE          
023200      * TABLES IN BKC-WORK-AREA BELOW.                                    
023300       COPY BKCBOOK.                                                      
023400                                                                          
023500       COPY BKCALIAS.                                                     
023600                                                                          
023700       COPY BKCIAB.                                                       
023800                                                                          
023900       COPY BKCIAR.                                                       
024000                                                                          
024100       COPY BKCICB.                                                       
024200                                                                          
024300       COPY BKCIVU.                                                       
024400                                                                          
024500      * THE SHARED WORK AREA - BOOK/ALIAS TABLES, ISSUE TABLES, TOTALS    
024600       COPY BKCWORK.                                                      
024700                                                                          
024800      /*****************************************************************  
024900      *                                                                *  
025000      *    PROCEDURE DIVISION                                          *  
025100      *                                                                *  
025200      ******************************************************************  
025300       PROCEDURE DIVISION.                                                
025400                                                                          
025500      ******************************************************************  
025600      *    MAINLINE ROUTINE                                            *  
025700      ******************************************************************  
025800       A00-MAINLINE-ROUTINE.                                              
025900                                                                          
026000           PERFORM B10-INITIALIZATION THRU B15-EXIT.                      
026100                                                                          
026200           PERFORM C00-PROCESS-ONE-UPDATE THRU C05-EXIT                   
026300             UNTIL UPDATE-EOF                                             
026400                OR RTC-CODE NOT = ZERO.                                   
026500                                                                          
026600           PERFORM B20-TERMINATION THRU B25-EXIT.                         
026700                                                                          
026800           GOBACK.                                                        
026900                                                                          
027000      /*****************************************************************  
027100      *    PROGRAM INITIALIZATION ROUTINE                              *  
027200      ******************************************************************  
027300       B10-INITIALIZATION.                                                
027400                                                                          
027500           INITIALIZE BKC-WORK-AREA.                                      
027600           MOVE 1                      TO BKC-NEXT-BOOK-SEQ.              
027700           MOVE 1                      TO BKC-NEXT-ALIAS-SEQ.             
027800                                                                          
027900           OPEN INPUT  BOOK-MASTER-IN                                     
028000                       ALIAS-MASTER-IN                                    
028100                       BOOK-UPDATE-FILE.                                  
028200                                                                          
028300           IF  NOT STAT-NORMAL-2                                          
028400           OR  NOT STAT-NORMAL-4                                          
028500           OR  NOT STAT-NORMAL-1                                          
028600               MOVE 16                 TO RTC-CODE                        
028700               DISPLAY THIS-PGM ': OPEN FAILED, SEE FILE STATUS'          
028800                                     UPON PRINTER                         
028900               DISPLAY THIS-PGM ': STATUSES 1-9 ARE ' FSC-ALL-STATUSES    
029000                                     UPON PRINTER                         
029100               GO TO B15-EXIT                                             
029200           END-IF.                                                        
029300                                                                          
029400           PERFORM D10-LOAD-BOOK-MASTER THRU D15-EXIT.                    
029500           PERFORM D20-LOAD-ALIAS-MASTER THRU D25-EXIT.                   
029600                                                                          
029700           IF  WITH-UPDATES                                               
029800               DISPLAY THIS-PGM ': MASTERS WILL BE REWRITTEN AT EOJ'      
029900                                     UPON CONSOLE                         
030000           ELSE                                                           
030100               DISPLAY THIS-PGM ': TOTALS ONLY - MASTERS NOT REWRITTEN'   
030200                                     UPON CONSOLE                         
030300           END-IF.                                                        
030400                                                                          
030500      * PRIME THE READ.  C00-PROCESS-ONE-UPDATE ANNOUNCES THE FEED        
030600      * FILE FOR THIS AND EVERY SUBSEQUENT RECORD - BKC-0145.             
030700           PERFORM D30-READ-UPDATE-RECORD THRU D35-EXIT.                  
030800                                                                          
030900       B15-EXIT.                                                          
031000           EXIT.                                                          
031100                                                                          
031200      /*****************************************************************  
031300      *    PROGRAM TERMINATION ROUTINE                                 *  
031400      ******************************************************************  
031500       B20-TERMINATION.                                                   
031600                                                                          
031700           IF  RTC-CODE = ZERO                                            
031800           AND WITH-UPDATES                                               
031900               PERFORM E10-REWRITE-BOOK-MASTER THRU E15-EXIT              
032000               PERFORM E20-REWRITE-ALIAS-MASTER THRU E25-EXIT             
032100               PERFORM E30-WRITE-ISSUE-FILES THRU E35-EXIT                
032200           END-IF.                                                        
032300                                                                          
032400           CLOSE BOOK-UPDATE-FILE                                         
032500                 BOOK-MASTER-IN                                           
032600                 ALIAS-MASTER-IN.                                         
032700                                                                          
032800      * THE SIX OUTPUT FILES ARE ONLY OPENED (E10/E20/E30) WHEN THE       
032900      * OPEN ABOVE SUCCEEDED, SO THE CLOSE HERE MUST BE GUARDED THE       
033000      * SAME WAY - OTHERWISE AN OPEN-INPUT FAILURE LEAVES US CLOSING      
033100      * FILES THAT WERE NEVER OPENED (BKC-0148).                          
033200           IF  RTC-CODE = ZERO                                            
033300           AND WITH-UPDATES                                               
033400               CLOSE BOOK-MASTER-OUT                                      
033500                     ALIAS-MASTER-OUT                                     
033600                     ISSUE-IAB-OUT                                        
033700                     ISSUE-IAR-OUT                                        
033800                     ISSUE-ICB-OUT                                        
033900                     ISSUE-IVU-OUT                                        
034000           END-IF.                                                        
034100                                                                          
034200           PERFORM F10-DISPLAY-CONTROL-TOTALS THRU F15-EXIT.              
034300                                                                          
034400           MOVE RTC-CODE               TO RETURN-CODE.                    
034500                                                                          
034600       B25-EXIT.                                                          
034700           EXIT.                                                          
034800                                                                          
034900      /*****************************************************************  
035000      *    MAIN PROCESSING LOOP - ONE UPDATE RECORD PER CALL TO BKCENGR * 
035100      ******************************************************************  
035200       C00-PROCESS-ONE-UPDATE.                                            
035300                                                                          
035400           DISPLAY 'Importing ' UPD-SOURCE-FILE                           
035500                    ' into database.'                                     
035600                                     UPON CONSOLE.                        
035700                                                                          
035800           IF  UPD-ALIAS-COUNT > WS-MAX-ALIAS-SLOTS                       
035900               MOVE WS-MAX-ALIAS-SLOTS  TO UPD-ALIAS-COUNT                
036000           END-IF.                                                        
036100                                                                          
036200           ADD  1                      TO BKC-RECORDS-READ.               
036300                                                                          
036400           CALL 'BKCENGR'              USING BOOK-UPDATE-RECORD           
036500                                              BKC-WORK-AREA.              
036600                                                                          
036700           PERFORM D30-READ-UPDATE-RECORD THRU D35-EXIT.                  
036800                                                                          
036900       C05-EXIT.                                                          
037000           EXIT.                                                          
037100                                                                          
037200      /*****************************************************************  
037300      *    LOAD THE BOOK MASTER INTO BKC-BOOK-TABLE                    *  
037400      ******************************************************************  
037500       D10-LOAD-BOOK-MASTER.                                              
037600                                                                          
037700           PERFORM D11-LOAD-ONE-BOOK THRU D11-EXIT                        
037800               UNTIL STAT-EOFILE-2.                                       
037900                                                                          
038000       D15-EXIT.                                                          
038100           EXIT.                                                          
038200                                                                          
038300       D11-LOAD-ONE-BOOK.                                                 
038400                                                                          
038500           READ BOOK-MASTER-IN INTO BOOK-MASTER-RECORD                    
038600               AT END SET STAT-EOFILE-2 TO TRUE                           
038700           END-READ.                                                      
038800           IF  STAT-EOFILE-2                                              
038900               GO TO D11-EXIT                                             
039000           END-IF.                                                        
039100                                                                          
039200           ADD  1                      TO BKC-BOOK-TOTL.                  
039300           MOVE BOOK-SEQ                TO BKC-BK-SEQ(BKC-BOOK-TOTL).     
039400           MOVE BOOK-ID                 TO BKC-BK-ID(BKC-BOOK-TOTL).      
039500           MOVE BOOK-VERSION            TO BKC-BK-VERSION(BKC-BOOK-TOTL). 
039600           MOVE BOOK-TITLE               TO BKC-BK-TITLE(BKC-BOOK-TOTL).  
039700           MOVE BOOK-DESCRIPTION         TO                               
039800                                  BKC-BK-DESCRIPTION(BKC-BOOK-TOTL).      
039900           IF  BOOK-SEQ >= BKC-NEXT-BOOK-SEQ                              
040000               COMPUTE BKC-NEXT-BOOK-SEQ = BOOK-SEQ + 1                   
040100           END-IF.                                                        
040200                                                                          
040300       D11-EXIT.                                                          
040400           EXIT.                                                          
040500                                                                          
040600      /*****************************************************************  
040700      *    LOAD THE ALIAS MASTER INTO BKC-ALIAS-TABLE                  *  
040800      ******************************************************************  
040900       D20-LOAD-ALIAS-MASTER.                                             
041000                                                                          
041100           PERFORM D21-LOAD-ONE-ALIAS THRU D21-EXIT                       
041200               UNTIL STAT-EOFILE-4.                                       
041300                                                                          
041400       D25-EXIT.                                                          
041500           EXIT.                                                          
041600                                                                          
041700       D21-LOAD-ONE-ALIAS.                                                
041800                                                                          
041900           READ ALIAS-MASTER-IN INTO ALIAS-MASTER-RECORD                  
042000               AT END SET STAT-EOFILE-4 TO TRUE                           
042100           END-READ.                                                      
042200           IF  STAT-EOFILE-4                                              
042300               GO TO D21-EXIT                                             
042400           END-IF.                                                        
042500                                                                          
042600           ADD  1                      TO BKC-ALIAS-TOTL.                 
042700           MOVE ALS-SEQ                 TO BKC-AL-SEQ(BKC-ALIAS-TOTL).    
042800           MOVE ALS-BOOK-SEQ            TO                                
042900                                  BKC-AL-BOOK-SEQ(BKC-ALIAS-TOTL).        
043000           MOVE ALS-SCHEME               TO BKC-AL-SCHEME(BKC-ALIAS-TOTL).
043100           MOVE ALS-VALUE                TO BKC-AL-VALUE(BKC-ALIAS-TOTL). 
043200           IF  ALS-SEQ >= BKC-NEXT-ALIAS-SEQ                              
043300               COMPUTE BKC-NEXT-ALIAS-SEQ = ALS-SEQ + 1                   
043400           END-IF.                                                        
043500                                                                          
043600       D21-EXIT.                                                          
043700           EXIT.                                                          
043800                                                                          
043900      /*****************************************************************  
044000      *    READ ONE BOOK-UPDATE RECORD, SET THE EOF SWITCH AT END      *  
044100      ******************************************************************  
044200       D30-READ-UPDATE-RECORD.                                            
044300                                                                          
044400           MOVE SPACES                 TO BOOK-UPDATE-RECORD-FLAT.        
044500           READ BOOK-UPDATE-FILE                                          
044600               AT END SET UPDATE-EOF   TO TRUE                            
044700           END-READ.                                                      
044800                                                                          
044900       D35-EXIT.                                                          
045000           EXIT.                                                          
045100                                                                          
045200      /*****************************************************************  
045300      *    REWRITE THE BOOK MASTER FROM BKC-BOOK-TABLE                 *  
045400      ******************************************************************  
045500       E10-REWRITE-BOOK-MASTER.                                           
045600                                                                          
045700           OPEN OUTPUT BOOK-MASTER-OUT.                                   
045800           PERFORM E11-WRITE-ONE-BOOK THRU E11-EXIT                       
045900               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-BOOK-TOTL.         
046000                                                                          
046100       E15-EXIT.                                                          
046200           EXIT.                                                          
046300                                                                          
046400       E11-WRITE-ONE-BOOK.                                                
046500                                                                          
046600           MOVE BKC-BK-SEQ(SUB)          TO BOOK-SEQ.                     
046700           MOVE BKC-BK-ID(SUB)           TO BOOK-ID.                      
046800           MOVE BKC-BK-VERSION(SUB)      TO BOOK-VERSION.                 
046900           MOVE BKC-BK-TITLE(SUB)        TO BOOK-TITLE.                   
047000           MOVE BKC-BK-DESCRIPTION(SUB)  TO BOOK-DESCRIPTION.             
047100           WRITE BOOK-MASTER-OUT-RECORD FROM BOOK-MASTER-RECORD.          
047200                                                                          
047300       E11-EXIT.                                                          
047400           EXIT.                                                          
047500                                                                          
047600      /*****************************************************************  
047700      *    REWRITE THE ALIAS MASTER FROM BKC-ALIAS-TABLE                * 
047800      ******************************************************************  
047900       E20-REWRITE-ALIAS-MASTER.                                          
048000                                                                          
048100           OPEN OUTPUT ALIAS-MASTER-OUT.                                  
048200           PERFORM E21-WRITE-ONE-ALIAS THRU E21-EXIT                      
048300               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-ALIAS-TOTL.        
048400                                                                          
048500       E25-EXIT.                                                          
048600           EXIT.                                                          
048700                                                                          
048800       E21-WRITE-ONE-ALIAS.                                               
048900                                                                          
049000           MOVE BKC-AL-SEQ(SUB)          TO ALS-SEQ.                      
049100           MOVE BKC-AL-BOOK-SEQ(SUB)      TO ALS-BOOK-SEQ.                
049200           MOVE BKC-AL-SCHEME(SUB)        TO ALS-SCHEME.                  
049300           MOVE BKC-AL-VALUE(SUB)         TO ALS-VALUE.                   
049400           WRITE ALIAS-MASTER-OUT-RECORD FROM ALIAS-MASTER-RECORD.        
049500                                                                          
049600       E21-EXIT.                                                          
049700           EXIT.                                                          
049800                                                                          
049900      /*****************************************************************  
050000      *    WRITE THE FOUR ISSUE FILES FROM THEIR ACCUMULATED TABLES    *  
050100      ******************************************************************  
050200       E30-WRITE-ISSUE-FILES.                                             
050300                                                                          
050400           OPEN OUTPUT ISSUE-IAB-OUT                                      
050500                       ISSUE-IAR-OUT                                      
050600                       ISSUE-ICB-OUT                                      
050700                       ISSUE-IVU-OUT.                                     
050800                                                                          
050900           PERFORM E31-WRITE-ONE-IAB THRU E31-EXIT                        
051000               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-IAB-TOTL.          
051100                                                                          
051200           PERFORM E32-WRITE-ONE-IAR THRU E32-EXIT                        
051300               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-IAR-TOTL.          
051400                                                                          
051500           PERFORM E33-WRITE-ONE-ICB THRU E33-EXIT                        
051600               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-ICB-TOTL.          
051700                                                                          
051800           PERFORM E34-WRITE-ONE-IVU THRU E34-EXIT                        
051900               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-IVU-TOTL.          
052000                                                                          
052100       E35-EXIT.                                                          
052200           EXIT.                                                          
052300                                                                          
052400       E31-WRITE-ONE-IAB.                                                 
052500                                                                          
052600           MOVE BKC-IAB-ALIAS-SEQ(SUB)    TO IAB-ALIAS-SEQ.               
052700           MOVE BKC-IAB-BOOK-SEQ(SUB)     TO IAB-BOOK-SEQ.                
052800           MOVE BKC-IAB-SRC-FILE(SUB)     TO IAB-SOURCE-FILE.             
052900           MOVE SPACES   TO FILLER OF ISSUE-ALIAS-AS-ID-RECORD.           
053000           WRITE ISSUE-IAB-OUT-RECORD FROM ISSUE-ALIAS-AS-ID-RECORD.      
053100                                                                          
053200       E31-EXIT.                                                          
053300           EXIT.                                                          
053400                                                                          
053500       E32-WRITE-ONE-IAR.                                                 
053600                                                                          
053700           MOVE BKC-IAR-ALIAS-SEQ(SUB)    TO IAR-ALIAS-SEQ.               
053800           MOVE BKC-IAR-BOOK-SEQ(SUB)     TO IAR-BOOK-SEQ.                
053900           MOVE BKC-IAR-SRC-FILE(SUB)     TO IAR-SOURCE-FILE.             
054000           MOVE SPACES   TO FILLER OF ISSUE-ALIAS-RESOLVE-RECORD.         
054100           WRITE ISSUE-IAR-OUT-RECORD FROM ISSUE-ALIAS-RESOLVE-RECORD.    
054200                                                                          
054300       E32-EXIT.                                                          
054400           EXIT.                                                          
054500                                                                          
054600       E33-WRITE-ONE-ICB.                                                 
054700                                                                          
054800           MOVE BKC-ICB-BOOK-SEQ(SUB)     TO ICB-BOOK-SEQ.                
054900           MOVE BKC-ICB-SCHEME(SUB)       TO ICB-SCHEME.                  
055000           MOVE BKC-ICB-VALUE(SUB)        TO ICB-VALUE.                   
055100           MOVE BKC-ICB-SRC-FILE(SUB)     TO ICB-SOURCE-FILE.             
055200           MOVE SPACES   TO FILLER OF ISSUE-ALIAS-CONFLICT-RECORD.        
055300           WRITE ISSUE-ICB-OUT-RECORD FROM ISSUE-ALIAS-CONFLICT-RECORD.   
055400                                                                          
055500       E33-EXIT.                                                          
055600           EXIT.                                                          
055700                                                                          
055800       E34-WRITE-ONE-IVU.                                                 
055900                                                                          
056000           MOVE BKC-IVU-BOOK-ID(SUB)      TO IVU-BOOK-ID.                 
056100           MOVE BKC-IVU-SRC-FILE(SUB)     TO IVU-SOURCE-FILE.             
056200           MOVE SPACES   TO FILLER OF ISSUE-VERSION-UNSPEC-RECORD.        
056300           WRITE ISSUE-IVU-OUT-RECORD FROM ISSUE-VERSION-UNSPEC-RECORD.   
056400                                                                          
056500       E34-EXIT.                                                          
056600           EXIT.                                                          
056700                                                                          
056800      /*****************************************************************  
056900      *    DISPLAY END OF RUN CONTROL TOTALS                           *  
057000      ******************************************************************  
057100       F10-DISPLAY-CONTROL-TOTALS.                                        
057200                                                                          
057300           DISPLAY SPACES               UPON PRINTER.                     
057400           MOVE BKC-RECORDS-READ        TO VAR-EDIT-UNSIGNED.             
057500           DISPLAY 'Records read ............. ' VAR-EDIT-UNSIGNED        
057600                                     UPON PRINTER.                        
057700           MOVE BKC-BOOKS-CREATED        TO VAR-EDIT-UNSIGNED.            
057800           DISPLAY 'Books created ............ ' VAR-EDIT-UNSIGNED        
057900                                     UPON PRINTER.                        
058000           MOVE BKC-BOOKS-UPDATED        TO VAR-EDIT-UNSIGNED.            
058100           DISPLAY 'Books updated ............ ' VAR-EDIT-UNSIGNED        
058200                                     UPON PRINTER.                        
058300           MOVE BKC-ALIASES-ADDED        TO VAR-EDIT-UNSIGNED.            
058400           DISPLAY 'Aliases added ............ ' VAR-EDIT-UNSIGNED        
058500                                     UPON PRINTER.                        
058600           MOVE BKC-IAB-COUNT            TO VAR-EDIT-UNSIGNED.            
058700           DISPLAY 'Alias-used-as-book-id .... ' VAR-EDIT-UNSIGNED        
058800                                     UPON PRINTER.                        
058900           MOVE BKC-IAR-COUNT            TO VAR-EDIT-UNSIGNED.            
059000           DISPLAY 'Alias-used-to-resolve .... ' VAR-EDIT-UNSIGNED        
059100                                     UPON PRINTER.                        
059200           MOVE BKC-ICB-COUNT            TO VAR-EDIT-UNSIGNED.            
059300           DISPLAY 'Alias-conflicting-book ... ' VAR-EDIT-UNSIGNED        
059400                                     UPON PRINTER.                        
059500           MOVE BKC-IVU-COUNT            TO VAR-EDIT-UNSIGNED.            
059600           DISPLAY 'Version-unspecified ...... ' VAR-EDIT-UNSIGNED        
059700                                     UPON PRINTER.                        
059800                                                                          
059900       F15-EXIT.                                                          
060000           EXIT.                                                          
