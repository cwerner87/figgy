000100      ******************************************************************  
000200      *                                                                *  
000300      *    IDENTIFICATION DIVISION                                     *  
000400      *                                                                *  
000500      ******************************************************************  
000600       IDENTIFICATION DIVISION.                                           
000700                                                                          
000800       PROGRAM-ID.    BKCENGR.                                            
000900       AUTHOR.        R L HOFFMAN.                                        
001000       DATE-WRITTEN.  MAY 1990.                                           
001100       DATE-COMPILED.                                                     
001200       INSTALLATION.  WINSUPPLY GROUP SERVICES.                           
001300       SECURITY.      BATCH.                                              
001400      *REMARKS.       BOOK CATALOG UPDATE - RESOLUTION ENGINE.            
001500      *               CALLED ONCE PER BOOK-UPDATE RECORD BY BKCUPDT.      
001600      *               RESOLVES THE TRUE BOOK ID, INFERS A MISSING         
001700      *               VERSION, GETS-OR-CREATES THE BOOK EDITION,          
001800      *               RECONCILES ALIASES AND BACK-FILLS THEM FROM A       
001900      *               PRIOR EDITION.  WORKS ENTIRELY AGAINST THE          
002000      *               IN-STORAGE TABLES IN BKC-WORK-AREA - OPENS NO       
002100      *               FILES OF ITS OWN.                                   
002200                                                                          
002300      * CHANGE HISTORY ------------------------------------------------   
002400      * 05/04/1990 RLH ORIGINAL PROGRAM - SPLIT OUT OF BKCUPDT SO         
002500      *                OTHER FEEDS CAN SHARE THE RESOLUTION LOGIC.        
002600      * 02/03/1991 RLH ISBN-10/ISBN-13 ALIAS CASCADE (TICKET BKC-0009).   
002700      * 03/22/1993 DRT ALIAS-POINTS-TO-CONFLICTING-BOOK CHECK ADDED -     
002800      *                CATALOG DEPT WAS LOSING REJECTED ALIASES.          
002900      * 02/11/1996 JQP ALIAS BACK-FILL FROM PRIOR EDITION (R4) PER        
003000      *                TICKET BKC-0088.                                   
003100      * 11/02/1998 JQP Y2K REVIEW - PROGRAM HOLDS NO DATE FIELDS.         
003200      *                NO CHANGES REQUIRED.                               
003300      * 01/25/1999 JQP CONFIRMED Y2K REVIEW - SIGNED OFF.                 
003400      * 06/30/2000 JQP VERSION-UNSPECIFIED ISSUE NOW KEYS ON THE          
003500      *                RESOLVED BOOK ID, NOT THE SUPPLIED ONE             
003600      *                (TICKET BKC-0102).                                 
003700      * 09/14/2001 DRT CORRECTED MINIMUM-VERSION SCAN - WAS COMPARING     
003800      *                VERSION TEXT INSTEAD OF THE PARSED NUMBER, SO      
003900      *                "10.0" SORTED BELOW "9.0".                         
004000      * 03/09/2004 BKC-0131 RLH SWITCHED LOOKUPS TO THE KEY-VIEW          
004100      *                REDEFINES IN BKCWORK - NO LOGIC CHANGE.            
004200      * 11/18/2005 BKC-0147 DRT C50-PARSE-VERSION-TEXT WAS TESTING THE    
004300      *                WHOLE-NUMBER FIELD FOR NUMERIC AFTER UNSTRING HAD  
004400      *                PADDED IT WITH TRAILING SPACES - EVERY SUPPLIED    
004500      *                VERSION WAS BEING REJECTED.  NOW TESTS AND MOVES   
004600      *                ONLY THE COUNT-IN DIGITS.                          
004700      * 04/03/2006 BKC-0151 DRT C50/C60 ONLY KEPT THE FIRST FRACTIONAL    
004800      *                DIGIT - "2.25" WAS COMING THROUGH AS 2.2.  PARSE   
004900      *                AND RENDER NOW CARRY TWO FRACTIONAL DIGITS.        
005000      * END OF HISTORY ------------------------------------------------   
005100                                                                          
005200      /*****************************************************************  
005300      *                                                                *  
005400      *    ENVIRONMENT DIVISION                                        *  
005500      *                                                                *  
005600      ******************************************************************  
005700       ENVIRONMENT DIVISION.                                              
005800                                                                          
005900       CONFIGURATION SECTION.                                             
006000                                                                          
006100       SOURCE-COMPUTER. IBM-2086-A04-140.                                 
006200       OBJECT-COMPUTER. IBM-2086-A04-140.                                 
006300                                                                          
006400       SPECIAL-NAMES.                                                     
006500           CLASS DECIMAL-DIGIT IS '0' THRU '9'.                           
006600                                                                          
006700      /*****************************************************************  
006800      *                                                                *  
006900      *    DATA DIVISION                                               *  
007000      *                                                                *  
007100      ******************************************************************  
007200       DATA DIVISION.                                                     
007300                                                                          
007400      ******************************************************************  
007500      *    WORKING-STORAGE SECTION                                     *  
007600      ******************************************************************  
007700       WORKING-STORAGE SECTION.                                           
007800                                                                          
007900      * STANDALONE SCHEME CONSTANTS - ONLY THESE TWO SCHEMES ARE          
008000      * TRUSTED WHEN THE SUPPLIED ID IS TESTED AGAINST AN EXISTING        
008100      * ALIAS (RULE R1, STEPS 2/3) - TICKET BKC-0009.                     
008200       77  WS-SCHEME-ISBN10             PIC X(40) VALUE 'ISBN-10'.        
008300       77  WS-SCHEME-ISBN13             PIC X(40) VALUE 'ISBN-13'.        
008400                                                                          
008500       01  WS-FIELDS.                                                     
008600           03  FILLER                  PIC X(11)    VALUE '**STORAGE**'.  
008700           03  THIS-PGM                PIC X(08)    VALUE 'BKCENGR'.      
008800           03  SUB                     PIC S9(04)   COMP VALUE ZERO.      
008900           03  SUB2                    PIC S9(04)   COMP VALUE ZERO.      
009000           03  SUB3                    PIC S9(04)   COMP VALUE ZERO.      
009100           03  SUB4                    PIC S9(04)   COMP VALUE ZERO.      
009200           03  WS-ALIAS-IX             PIC S9(04)   COMP VALUE ZERO.      
009300                                                                          
009400      * BOOK-ID RESOLUTION WORK FIELDS - RULE R1                          
009500       01  WS-RESOLUTION-FIELDS.                                          
009600           03  WS-RESOLVED-SW          PIC X(01)    VALUE 'N'.            
009700           03  WS-SCHEME-LOOKUP        PIC X(40).                         
009800           03  WS-VALUE-LOOKUP         PIC X(255).                        
009900           03  WS-LOOKUP-SCHVAL        PIC X(295).                        
010000           03  WS-LOOKUP-IDVER         PIC X(40).                         
010100           03  WS-FOUND-ALIAS-SUB      PIC S9(04)   COMP VALUE ZERO.      
010200           03  WS-OWNING-BOOK-SEQ      PIC 9(06).                         
010300           03  WS-OWNING-BOOK-ID       PIC X(30).                         
010400           03  WS-OWNING-BOOK-SUB      PIC S9(04)   COMP VALUE ZERO.      
010500           03  FILLER                  PIC X(01).                         
010600                                                                          
010700      * GET-OR-CREATE WORK FIELDS - SHARED BY RULES R3, R4, R5            
010800       01  WS-GET-OR-CREATE-FIELDS.                                       
010900           03  WS-GOC-BOOK-SEQ         PIC 9(06).                         
011000           03  WS-GOC-BOOK-ID          PIC X(30).                         
011100           03  WS-GOC-SCHEME           PIC X(40).                         
011200           03  WS-GOC-VALUE            PIC X(255).                        
011300           03  WS-GOC-ALIAS-SEQ        PIC 9(06).                         
011400           03  WS-GOC-SRC-FILE         PIC X(255).                        
011500           03  WS-GOC-FOUND-SUB        PIC S9(04)   COMP VALUE ZERO.      
011600           03  WS-CONFLICT-SW          PIC X(01)    VALUE 'N'.            
011700           03  FILLER                  PIC X(01).                         
011800                                                                          
011900      * VERSION PARSE AND RENDER WORK FIELDS - RULE R2.  WS-REND-TEXT     
012000      * REDEFINES THE EDITED WHOLE-NUMBER FIELD SO INSPECT CAN STRIP      
012100      * THE LEADING ZERO-SUPPRESSION BLANKS BEFORE THE FIELD IS PUT       
012200      * BACK TOGETHER WITH THE DECIMAL POINT.  THE NUMERIC MODEL CARRIES  
012300      * TWO FRACTIONAL DIGITS (HUNDREDTHS) SO A SUPPLIED "2.25" KEEPS     
012400      * BOTH DIGITS THROUGH COMPARE AND RENDER INSTEAD OF BEING CLIPPED   
012500      * TO "2.2" - TICKET BKC-0151.  WS-PARSE-FRAC-TXT'S PIC X(02) IS     
012600      * THE SHOP'S LONGSTANDING CAP ON SUPPORTED PRECISION - A THIRD      
012700      * FRACTIONAL DIGIT ON THE FEED IS DROPPED BY UNSTRING THE SAME      
012800      * WAY IT ALWAYS HAS BEEN; CATALOG DEPT HAS NEVER SUPPLIED MORE      
012900      * THAN TWO.                                                         
013000       01  WS-VERSION-FIELDS.                                             
013100           03  WS-PARSE-INPUT          PIC X(10).                         
013200           03  WS-PARSE-WHOLE-TXT      PIC X(09).                         
013300           03  WS-PARSE-WHOLE-LEN      PIC S9(04)   COMP VALUE ZERO.      
013400           03  WS-PARSE-FRAC-TXT       PIC X(02).                         
013500           03  WS-PARSE-FRAC-LEN       PIC S9(04)   COMP VALUE ZERO.      
013600           03  WS-PARSE-PARTS          PIC S9(04)   COMP VALUE ZERO.      
013700           03  WS-PARSE-WHOLE-NUM      PIC S9(09)   COMP VALUE ZERO.      
013800           03  WS-PARSE-FRAC-DIGIT     PIC S9(01)   COMP VALUE ZERO.      
013900           03  WS-PARSE-FRAC-NUM       PIC S9(02)   COMP VALUE ZERO.      
014000           03  WS-PARSE-NUMERIC        PIC S9(09)V9(02) COMP VALUE ZERO.  
014100           03  WS-PARSE-VALID-SW       PIC X(01)    VALUE 'N'.            
014200           03  WS-VERSION-NUM          PIC S9(09)V9(02) COMP VALUE ZERO.  
014300           03  WS-MIN-VERSION-NUM      PIC S9(09)V9(02) COMP VALUE ZERO.  
014400           03  WS-MIN-VERSION-FOUND-SW PIC X(01)    VALUE 'N'.            
014500           03  WS-CANON-VERSION        PIC X(10).                         
014600           03  WS-REND-WHOLE           PIC 9(09).                         
014700           03  WS-REND-WHOLE-ED        PIC Z(8)9.                         
014800           03  WS-REND-TEXT REDEFINES WS-REND-WHOLE-ED                    
014900                                       PIC X(09).                         
015000           03  WS-REND-FRAC2           PIC 9(02).                         
015100           03  WS-REND-FRAC-TENS       PIC 9(01).                         
015200           03  WS-REND-FRAC-ONES       PIC 9(01).                         
015300           03  WS-REND-POS             PIC S9(04)   COMP VALUE ZERO.      
015400           03  FILLER                  PIC X(01).                         
015500                                                                          
015600      ******************************************************************  
015700      *    LINKAGE SECTION                                             *  
015800      ******************************************************************  
015900       LINKAGE SECTION.                                                   
016000                                                                          
016100           COPY BKCUPD.                                                   
016200                                                                          
016300           COPY BKCWORK.                                                  
016400                                                                          
016500      /*****************************************************************  
016600      *                                                                *  
016700      *    PROCEDURE DIVISION                                          *  
016800      *                                                                *  
016900      ******************************************************************  
017000       PROCEDURE DIVISION USING BOOK-UPDATE-RECORD                        
017100                                 BKC-WORK-AREA.                           
017200                                                                          
017300      ******************************************************************  
017400      *    MAINLINE ROUTINE - ONE BOOK-UPDATE RECORD PER CALL          *  
017500      ******************************************************************  
017600       A00-MAINLINE-ROUTINE.                                              
017700                                                                          
017800           PERFORM B10-RESOLVE-BOOK-ID THRU B15-EXIT.                     
017900           PERFORM C00-INFER-VERSION THRU C00-EXIT.                       
018000           PERFORM D00-GET-OR-CREATE-BOOK THRU D00-EXIT.                  
018100           PERFORM E00-PROCESS-ALIASES THRU E00-EXIT.                     
018200           PERFORM F00-BACKFILL-ALIASES THRU F00-EXIT.                    
018300                                                                          
018400           GOBACK.                                                        
018500                                                                          
018600      /*****************************************************************  
018700      *    RULE R1 - BOOK-ID RESOLUTION CASCADE, FIRST SUCCESS WINS    *  
018800      ******************************************************************  
018900       B10-RESOLVE-BOOK-ID.                                               
019000                                                                          
019100           MOVE 'N'                     TO WS-RESOLVED-SW.                
019200                                                                          
019300           PERFORM B11-TRY-DIRECT-MATCH THRU B11-EXIT.                    
019400           IF  WS-RESOLVED-SW = 'Y'                                       
019500               GO TO B15-EXIT                                             
019600           END-IF.                                                        
019700                                                                          
019800           MOVE WS-SCHEME-ISBN10         TO WS-SCHEME-LOOKUP.             
019900           PERFORM B12-TRY-ISBN-ALIAS THRU B12-EXIT.                      
020000           IF  WS-RESOLVED-SW = 'Y'                                       
020100               GO TO B15-EXIT                                             
020200           END-IF.                                                        
020300                                                                          
020400           MOVE WS-SCHEME-ISBN13         TO WS-SCHEME-LOOKUP.             
020500           PERFORM B12-TRY-ISBN-ALIAS THRU B12-EXIT.                      
020600           IF  WS-RESOLVED-SW = 'Y'                                       
020700               GO TO B15-EXIT                                             
020800           END-IF.                                                        
020900                                                                          
021000           PERFORM B13-TRY-UPDATE-ALIAS-LIST THRU B13-EXIT.               
021100           IF  WS-RESOLVED-SW = 'Y'                                       
021200               GO TO B15-EXIT                                             
021300           END-IF.                                                        
021400                                                                          
021500      * STEP 5 - FALLBACK, NOTHING MATCHED ANYWHERE                       
021600           MOVE UPD-BOOK-ID              TO BKC-RESOLVED-ID.              
021700                                                                          
021800       B15-EXIT.                                                          
021900           EXIT.                                                          
022000                                                                          
022100      * STEP 1 - DIRECT MATCH AGAINST AN EXISTING BOOK-ID, NO ISSUE       
022200       B11-TRY-DIRECT-MATCH.                                              
022300                                                                          
022400           PERFORM B11A-SCAN-BOOK-ID THRU B11A-EXIT                       
022500               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-BOOK-TOTL          
022600                  OR WS-RESOLVED-SW = 'Y'.                                
022700                                                                          
022800       B11-EXIT.                                                          
022900           EXIT.                                                          
023000                                                                          
023100       B11A-SCAN-BOOK-ID.                                                 
023200                                                                          
023300           IF  BKC-BK-ID(SUB) = UPD-BOOK-ID                               
023400               MOVE UPD-BOOK-ID          TO BKC-RESOLVED-ID               
023500               MOVE 'Y'                  TO WS-RESOLVED-SW                
023600           END-IF.                                                        
023700                                                                          
023800       B11A-EXIT.                                                         
023900           EXIT.                                                          
024000                                                                          
024100      * STEPS 2/3 - SUPPLIED ID MATCHES AN ISBN-10 OR ISBN-13 ALIAS       
024200      * OF A DIFFERENT BOOK.  RECORD ALIAS-USED-AS-BOOK-ID (IAB).         
024300       B12-TRY-ISBN-ALIAS.                                                
024400                                                                          
024500           MOVE ZERO                    TO WS-FOUND-ALIAS-SUB.            
024600           PERFORM B12A-SCAN-ALIAS THRU B12A-EXIT                         
024700               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-ALIAS-TOTL         
024800                  OR WS-FOUND-ALIAS-SUB NOT = ZERO.                       
024900                                                                          
025000           IF  WS-FOUND-ALIAS-SUB NOT = ZERO                              
025100               MOVE BKC-AL-BOOK-SEQ(WS-FOUND-ALIAS-SUB)                   
025200                                         TO WS-OWNING-BOOK-SEQ            
025300               PERFORM G10-FIND-BOOK-BY-SEQ THRU G10-EXIT                 
025400               MOVE WS-OWNING-BOOK-ID    TO BKC-RESOLVED-ID               
025500               MOVE BKC-AL-SEQ(WS-FOUND-ALIAS-SUB)                        
025600                                         TO WS-GOC-ALIAS-SEQ              
025700               MOVE WS-OWNING-BOOK-SEQ    TO WS-GOC-BOOK-SEQ              
025800               MOVE UPD-SOURCE-FILE       TO WS-GOC-SRC-FILE              
025900               PERFORM G30-ADD-IAB-ISSUE THRU G30-EXIT                    
026000               MOVE 'Y'                  TO WS-RESOLVED-SW                
026100           END-IF.                                                        
026200                                                                          
026300       B12-EXIT.                                                          
026400           EXIT.                                                          
026500                                                                          
026600       B12A-SCAN-ALIAS.                                                   
026700                                                                          
026800           IF  BKC-AL-SCHEME(SUB) = WS-SCHEME-LOOKUP                      
026900           AND BKC-AL-VALUE(SUB)   = UPD-BOOK-ID                          
027000               MOVE SUB                  TO WS-FOUND-ALIAS-SUB            
027100           END-IF.                                                        
027200                                                                          
027300       B12A-EXIT.                                                         
027400           EXIT.                                                          
027500                                                                          
027600      * STEP 4 - LAST RESORT, SCAN THE UPDATE'S OWN ALIAS LIST AGAINST    
027700      * ANY SCHEME ON FILE.  RECORD ALIAS-USED-TO-RESOLVE-BOOK-ID (IAR).  
027800       B13-TRY-UPDATE-ALIAS-LIST.                                         
027900                                                                          
028000           MOVE ZERO                    TO WS-FOUND-ALIAS-SUB.            
028100           PERFORM B13A-SCAN-ONE-UPD-ALIAS THRU B13A-EXIT                 
028200               VARYING WS-ALIAS-IX FROM 1 BY 1                            
028300               UNTIL WS-ALIAS-IX > UPD-ALIAS-COUNT                        
028400                  OR WS-FOUND-ALIAS-SUB NOT = ZERO.                       
028500                                                                          
028600           IF  WS-FOUND-ALIAS-SUB NOT = ZERO                              
028700               MOVE BKC-AL-BOOK-SEQ(WS-FOUND-ALIAS-SUB)                   
028800                                         TO WS-OWNING-BOOK-SEQ            
028900               PERFORM G10-FIND-BOOK-BY-SEQ THRU G10-EXIT                 
029000               MOVE WS-OWNING-BOOK-ID    TO BKC-RESOLVED-ID               
029100               MOVE BKC-AL-SEQ(WS-FOUND-ALIAS-SUB)                        
029200                                         TO WS-GOC-ALIAS-SEQ              
029300               MOVE WS-OWNING-BOOK-SEQ    TO WS-GOC-BOOK-SEQ              
029400               MOVE UPD-SOURCE-FILE       TO WS-GOC-SRC-FILE              
029500               PERFORM G40-ADD-IAR-ISSUE THRU G40-EXIT                    
029600               MOVE 'Y'                  TO WS-RESOLVED-SW                
029700           END-IF.                                                        
029800                                                                          
029900       B13-EXIT.                                                          
030000           EXIT.                                                          
030100                                                                          
030200       B13A-SCAN-ONE-UPD-ALIAS.                                           
030300                                                                          
030400           MOVE UPD-ALIAS-SCHEME(WS-ALIAS-IX) TO WS-SCHEME-LOOKUP.        
030500           MOVE UPD-ALIAS-VALUE(WS-ALIAS-IX)  TO WS-VALUE-LOOKUP.         
030600           STRING WS-SCHEME-LOOKUP DELIMITED BY SIZE                      
030700                  WS-VALUE-LOOKUP  DELIMITED BY SIZE                      
030800               INTO WS-LOOKUP-SCHVAL.                                     
030900                                                                          
031000           PERFORM B13B-CHECK-ONE-MASTER-ALIAS THRU B13B-EXIT             
031100               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-ALIAS-TOTL         
031200                  OR WS-FOUND-ALIAS-SUB NOT = ZERO.                       
031300                                                                          
031400       B13A-EXIT.                                                         
031500           EXIT.                                                          
031600                                                                          
031700       B13B-CHECK-ONE-MASTER-ALIAS.                                       
031800                                                                          
031900           IF  BKC-ALK-SCHVAL(SUB) = WS-LOOKUP-SCHVAL                     
032000               MOVE SUB                  TO WS-FOUND-ALIAS-SUB            
032100           END-IF.                                                        
032200                                                                          
032300       B13B-EXIT.                                                         
032400           EXIT.                                                          
032500                                                                          
032600      /*****************************************************************  
032700      *    RULE R2 - VERSION INFERENCE                                 *  
032800      ******************************************************************  
032900       C00-INFER-VERSION.                                                 
033000                                                                          
033100           MOVE UPD-VERSION              TO WS-PARSE-INPUT.               
033200           PERFORM C50-PARSE-VERSION-TEXT THRU C55-EXIT.                  
033300                                                                          
033400           IF  WS-PARSE-VALID-SW = 'Y'                                    
033500               MOVE WS-PARSE-NUMERIC     TO WS-VERSION-NUM                
033600               PERFORM C60-RENDER-VERSION THRU C65-EXIT                   
033700               MOVE WS-CANON-VERSION     TO BKC-RESOLVED-VERSN            
033800               GO TO C00-EXIT                                             
033900           END-IF.                                                        
034000                                                                          
034100      * VERSION MISSING OR UNPARSABLE - ISSUE RECORDED REGARDLESS OF      
034200      * WHETHER THE BOOK ALREADY EXISTS.                                  
034300           PERFORM C10-RECORD-IVU-ISSUE THRU C10-EXIT.                    
034400           PERFORM G15-FIND-FIRST-BOOK-BY-ID THRU G15-EXIT.               
034500                                                                          
034600           IF  WS-OWNING-BOOK-SUB = ZERO                                  
034700               MOVE '1.0'                TO BKC-RESOLVED-VERSN            
034800               GO TO C00-EXIT                                             
034900           END-IF.                                                        
035000                                                                          
035100      * TAKE THE NUMERICALLY LOWEST EXISTING VERSION OF THE BOOK AND      
035200      * ADD ONE - THIS MATCHES THE SOURCE'S "SORT DESCENDING, BUMP THE    
035300      * LAST ELEMENT" QUIRK AND MUST NOT BE "CORRECTED" TO THE HIGHEST.   
035400           PERFORM C30-SCAN-MIN-VERSION THRU C35-EXIT.                    
035500           COMPUTE WS-VERSION-NUM = WS-MIN-VERSION-NUM + 1.               
035600           PERFORM C60-RENDER-VERSION THRU C65-EXIT.                      
035700           MOVE WS-CANON-VERSION         TO BKC-RESOLVED-VERSN.           
035800                                                                          
035900       C00-EXIT.                                                          
036000           EXIT.                                                          
036100                                                                          
036200       C10-RECORD-IVU-ISSUE.                                              
036300                                                                          
036400           MOVE BKC-RESOLVED-ID          TO WS-GOC-BOOK-ID.               
036500           MOVE UPD-SOURCE-FILE          TO WS-GOC-SRC-FILE.              
036600           PERFORM G60-ADD-IVU-ISSUE THRU G60-EXIT.                       
036700                                                                          
036800       C10-EXIT.                                                          
036900           EXIT.                                                          
037000                                                                          
037100       C30-SCAN-MIN-VERSION.                                              
037200                                                                          
037300           MOVE 'N'                     TO WS-MIN-VERSION-FOUND-SW.       
037400           PERFORM C31-CHECK-ONE-EDITION THRU C31-EXIT                    
037500               VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > BKC-BOOK-TOTL.       
037600                                                                          
037700       C35-EXIT.                                                          
037800           EXIT.                                                          
037900                                                                          
038000       C31-CHECK-ONE-EDITION.                                             
038100                                                                          
038200           IF  BKC-BK-ID(SUB2) NOT = BKC-RESOLVED-ID                      
038300               GO TO C31-EXIT                                             
038400           END-IF.                                                        
038500                                                                          
038600           MOVE BKC-BK-VERSION(SUB2)     TO WS-PARSE-INPUT.               
038700           PERFORM C50-PARSE-VERSION-TEXT THRU C55-EXIT.                  
038800                                                                          
038900           IF  WS-PARSE-VALID-SW = 'Y'                                    
039000               IF  WS-MIN-VERSION-FOUND-SW = 'N'                          
039100                   MOVE WS-PARSE-NUMERIC  TO WS-MIN-VERSION-NUM           
039200                   MOVE 'Y'                TO WS-MIN-VERSION-FOUND-SW     
039300               ELSE                                                       
039400                   IF  WS-PARSE-NUMERIC < WS-MIN-VERSION-NUM              
039500                       MOVE WS-PARSE-NUMERIC TO WS-MIN-VERSION-NUM        
039600                   END-IF                                                 
039700               END-IF                                                     
039800           END-IF.                                                        
039900                                                                          
040000       C31-EXIT.                                                          
040100           EXIT.                                                          
040200                                                                          
040300      * PARSE A PIC X(10) VERSION FIELD INTO A NUMBER OF UP TO TWO        
040400      * DECIMAL PLACES.  VALID FORMS ARE "N", "N.D" AND "N.DD" -          
040500      * ANYTHING ELSE IS REJECTED BY LEAVING WS-PARSE-VALID-SW AT 'N'.    
040600      * NO INTRINSIC FUNCTIONS USED.                                      
040700       C50-PARSE-VERSION-TEXT.                                            
040800                                                                          
040900           MOVE 'N'                     TO WS-PARSE-VALID-SW.             
041000           MOVE ZERO                    TO WS-PARSE-WHOLE-NUM             
041100                                            WS-PARSE-FRAC-DIGIT           
041200                                            WS-PARSE-FRAC-NUM             
041300                                            WS-PARSE-PARTS.               
041400                                                                          
041500           IF  WS-PARSE-INPUT = SPACES                                    
041600               GO TO C55-EXIT                                             
041700           END-IF.                                                        
041800                                                                          
041900           UNSTRING WS-PARSE-INPUT DELIMITED BY '.'                       
042000               INTO WS-PARSE-WHOLE-TXT COUNT IN WS-PARSE-WHOLE-LEN        
042100                    WS-PARSE-FRAC-TXT  COUNT IN WS-PARSE-FRAC-LEN         
042200               TALLYING IN WS-PARSE-PARTS                                 
042300           END-UNSTRING.                                                  
042400                                                                          
042500      * WS-PARSE-WHOLE-TXT IS PIC X(09) AND UNSTRING RIGHT-PADS IT WITH   
042600      * SPACES FOR EVERY REALISTIC WHOLE NUMBER, SO THE NUMERIC TEST      
042700      * MUST BE LIMITED TO THE COUNT-IN DIGITS ACTUALLY MOVED, NOT THE    
042800      * WHOLE PADDED FIELD - BKC-0147.                                    
042900           IF  WS-PARSE-WHOLE-LEN = ZERO                                  
043000               GO TO C55-EXIT                                             
043100           END-IF.                                                        
043200           IF  WS-PARSE-WHOLE-TXT(1:WS-PARSE-WHOLE-LEN) NOT NUMERIC       
043300               GO TO C55-EXIT                                             
043400           END-IF.                                                        
043500           MOVE WS-PARSE-WHOLE-TXT(1:WS-PARSE-WHOLE-LEN)                  
043600                                         TO WS-PARSE-WHOLE-NUM.           
043700                                                                          
043800      * SAME COUNT-IN DISCIPLINE APPLIES TO THE FRACTIONAL PART - AND     
043900      * BOTH SUPPLIED DIGITS ARE NOW KEPT (NOT JUST THE FIRST) SO         
044000      * "2.25" COMES THROUGH AS 2.25, NOT 2.2 - BKC-0151.                 
044100           IF  WS-PARSE-PARTS < 2                                         
044200           OR  WS-PARSE-FRAC-LEN = ZERO                                   
044300           OR  WS-PARSE-FRAC-TXT = SPACES                                 
044400               MOVE ZERO                 TO WS-PARSE-FRAC-NUM             
044500           ELSE                                                           
044600               IF  WS-PARSE-FRAC-TXT(1:WS-PARSE-FRAC-LEN) NOT NUMERIC     
044700                   GO TO C55-EXIT                                         
044800               END-IF                                                     
044900               IF  WS-PARSE-FRAC-LEN = 1                                  
045000                   MOVE WS-PARSE-FRAC-TXT(1:1) TO WS-PARSE-FRAC-DIGIT     
045100                   COMPUTE WS-PARSE-FRAC-NUM = WS-PARSE-FRAC-DIGIT * 10   
045200               ELSE                                                       
045300                   MOVE WS-PARSE-FRAC-TXT(1:2) TO WS-PARSE-FRAC-NUM       
045400               END-IF                                                     
045500           END-IF.                                                        
045600                                                                          
045700           COMPUTE WS-PARSE-NUMERIC =                                     
045800               WS-PARSE-WHOLE-NUM + (WS-PARSE-FRAC-NUM * 0.01).           
045900           MOVE 'Y'                     TO WS-PARSE-VALID-SW.             
046000                                                                          
046100       C55-EXIT.                                                          
046200           EXIT.                                                          
046300                                                                          
046400      * RENDER WS-VERSION-NUM BACK TO CANONICAL TEXT - "N.D" WHEN ONLY    
046500      * A TENTHS DIGIT IS PRESENT (THE LONGSTANDING ONE-DECIMAL FORM),    
046600      * "N.DD" WHEN A HUNDREDTHS DIGIT SURVIVED THE PARSE - BKC-0151.     
046700       C60-RENDER-VERSION.                                                
046800                                                                          
046900           COMPUTE WS-REND-WHOLE = WS-VERSION-NUM.                        
047000           COMPUTE WS-REND-FRAC2 = (WS-VERSION-NUM - WS-REND-WHOLE) * 100.
047100           MOVE WS-REND-WHOLE            TO WS-REND-WHOLE-ED.             
047200                                                                          
047300           DIVIDE WS-REND-FRAC2 BY 10 GIVING WS-REND-FRAC-TENS            
047400                                   REMAINDER WS-REND-FRAC-ONES.           
047500                                                                          
047600           MOVE ZERO                    TO WS-REND-POS.                   
047700           INSPECT WS-REND-TEXT TALLYING WS-REND-POS                      
047800               FOR LEADING SPACE.                                         
047900           ADD 1                         TO WS-REND-POS.                  
048000                                                                          
048100           MOVE SPACES                  TO WS-CANON-VERSION.              
048200           IF  WS-REND-FRAC-ONES = ZERO                                   
048300               STRING WS-REND-TEXT(WS-REND-POS:) DELIMITED BY SIZE        
048400                      '.'                         DELIMITED BY SIZE       
048500                      WS-REND-FRAC-TENS            DELIMITED BY SIZE      
048600                   INTO WS-CANON-VERSION                                  
048700           ELSE                                                           
048800               STRING WS-REND-TEXT(WS-REND-POS:) DELIMITED BY SIZE        
048900                      '.'                         DELIMITED BY SIZE       
049000                      WS-REND-FRAC2                DELIMITED BY SIZE      
049100                   INTO WS-CANON-VERSION                                  
049200           END-IF.                                                        
049300                                                                          
049400       C65-EXIT.                                                          
049500           EXIT.                                                          
049600                                                                          
049700      /*****************************************************************  
049800      *    BATCH FLOW STEP 3 - GET-OR-CREATE THE BOOK EDITION          *  
049900      ******************************************************************  
050000       D00-GET-OR-CREATE-BOOK.                                            
050100                                                                          
050200           STRING BKC-RESOLVED-ID  DELIMITED BY SIZE                      
050300                  BKC-RESOLVED-VERSN DELIMITED BY SIZE                    
050400               INTO WS-LOOKUP-IDVER.                                      
050500                                                                          
050600           MOVE ZERO                    TO BKC-CURRENT-BOOK-SB.           
050700           PERFORM D01-CHECK-ONE-IDVER THRU D01-EXIT                      
050800               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-BOOK-TOTL          
050900                  OR BKC-CURRENT-BOOK-SB NOT = ZERO.                      
051000                                                                          
051100           IF  BKC-CURRENT-BOOK-SB = ZERO                                 
051200               ADD  1                    TO BKC-BOOK-TOTL                 
051300               MOVE BKC-NEXT-BOOK-SEQ     TO BKC-BK-SEQ(BKC-BOOK-TOTL)    
051400               ADD  1                    TO BKC-NEXT-BOOK-SEQ             
051500               MOVE BKC-RESOLVED-ID       TO BKC-BK-ID(BKC-BOOK-TOTL)     
051600               MOVE BKC-RESOLVED-VERSN    TO                              
051700                                      BKC-BK-VERSION(BKC-BOOK-TOTL)       
051800               MOVE BKC-BOOK-TOTL          TO BKC-CURRENT-BOOK-SB         
051900               ADD  1                    TO BKC-BOOKS-CREATED             
052000           ELSE                                                           
052100               ADD  1                    TO BKC-BOOKS-UPDATED             
052200           END-IF.                                                        
052300                                                                          
052400           MOVE UPD-TITLE        TO BKC-BK-TITLE(BKC-CURRENT-BOOK-SB).    
052500           MOVE UPD-DESCRIPTION  TO                                       
052600                                  BKC-BK-DESCRIPTION(BKC-CURRENT-BOOK-SB).
052700                                                                          
052800       D00-EXIT.                                                          
052900           EXIT.                                                          
053000                                                                          
053100       D01-CHECK-ONE-IDVER.                                               
053200                                                                          
053300           IF  BKC-BKK-IDVER(SUB) = WS-LOOKUP-IDVER                       
053400               MOVE SUB                  TO BKC-CURRENT-BOOK-SB           
053500           END-IF.                                                        
053600                                                                          
053700       D01-EXIT.                                                          
053800           EXIT.                                                          
053900                                                                          
054000      /*****************************************************************  
054100      *    RULE R3 - ALIAS RECONCILIATION, ONE ENTRY PER UPDATE ALIAS  *  
054200      ******************************************************************  
054300       E00-PROCESS-ALIASES.                                               
054400                                                                          
054500           PERFORM E01-PROCESS-ONE-ALIAS THRU E01-EXIT                    
054600               VARYING WS-ALIAS-IX FROM 1 BY 1                            
054700               UNTIL WS-ALIAS-IX > UPD-ALIAS-COUNT.                       
054800                                                                          
054900       E00-EXIT.                                                          
055000           EXIT.                                                          
055100                                                                          
055200       E01-PROCESS-ONE-ALIAS.                                             
055300                                                                          
055400           MOVE UPD-ALIAS-SCHEME(WS-ALIAS-IX) TO WS-SCHEME-LOOKUP.        
055500           MOVE UPD-ALIAS-VALUE(WS-ALIAS-IX)  TO WS-VALUE-LOOKUP.         
055600           STRING WS-SCHEME-LOOKUP DELIMITED BY SIZE                      
055700                  WS-VALUE-LOOKUP  DELIMITED BY SIZE                      
055800               INTO WS-LOOKUP-SCHVAL.                                     
055900                                                                          
056000           MOVE ZERO                    TO WS-FOUND-ALIAS-SUB.            
056100           PERFORM E02-CHECK-ONE-SCHVAL THRU E02-EXIT                     
056200               VARYING SUB FROM 1 BY 1 UNTIL SUB > BKC-ALIAS-TOTL         
056300                  OR WS-FOUND-ALIAS-SUB NOT = ZERO.                       
056400                                                                          
056500           MOVE 'N'                      TO WS-CONFLICT-SW.               
056600           IF  WS-FOUND-ALIAS-SUB NOT = ZERO                              
056700               MOVE BKC-AL-BOOK-SEQ(WS-FOUND-ALIAS-SUB)                   
056800                                         TO WS-OWNING-BOOK-SEQ            
056900               PERFORM G10-FIND-BOOK-BY-SEQ THRU G10-EXIT                 
057000               IF  WS-OWNING-BOOK-ID NOT = BKC-RESOLVED-ID                
057100                   MOVE BKC-AL-BOOK-SEQ(WS-FOUND-ALIAS-SUB)               
057200                                         TO WS-GOC-BOOK-SEQ               
057300                   MOVE WS-SCHEME-LOOKUP  TO WS-GOC-SCHEME                
057400                   MOVE WS-VALUE-LOOKUP   TO WS-GOC-VALUE                 
057500                   MOVE UPD-SOURCE-FILE    TO WS-GOC-SRC-FILE             
057600                   PERFORM G50-ADD-ICB-ISSUE THRU G50-EXIT                
057700                   MOVE 'Y'              TO WS-CONFLICT-SW                
057800               END-IF                                                     
057900           END-IF.                                                        
058000                                                                          
058100      * SAME BOOK-ID (OR NO MATCH AT ALL) - ATTACH TO THE CURRENT         
058200      * EDITION.  COVERS BOTH "NEVER SEEN BEFORE" AND "SEEN ON AN         
058300      * EARLIER EDITION OF THIS SAME BOOK" - BKC-0138.                    
058400           IF  WS-CONFLICT-SW NOT = 'Y'                                   
058500               MOVE BKC-BK-SEQ(BKC-CURRENT-BOOK-SB)                       
058600                                         TO WS-GOC-BOOK-SEQ               
058700               MOVE WS-SCHEME-LOOKUP      TO WS-GOC-SCHEME                
058800               MOVE WS-VALUE-LOOKUP       TO WS-GOC-VALUE                 
058900               PERFORM G20-GET-OR-CREATE-ALIAS THRU G20-EXIT              
059000           END-IF.                                                        
059100                                                                          
059200       E01-EXIT.                                                          
059300           EXIT.                                                          
059400                                                                          
059500       E02-CHECK-ONE-SCHVAL.                                              
059600                                                                          
059700           IF  BKC-ALK-SCHVAL(SUB) = WS-LOOKUP-SCHVAL                     
059800               MOVE SUB                  TO WS-FOUND-ALIAS-SUB            
059900           END-IF.                                                        
060000                                                                          
060100       E02-EXIT.                                                          
060200           EXIT.                                                          
060300                                                                          
060400      /*****************************************************************  
060500      *    RULE R4 - ALIAS BACK-FILL FROM THE FIRST PRIOR EDITION      *  
060600      ******************************************************************  
060700       F00-BACKFILL-ALIASES.                                              
060800                                                                          
060900           PERFORM G15-FIND-FIRST-BOOK-BY-ID THRU G15-EXIT.               
061000                                                                          
061100           IF  WS-OWNING-BOOK-SUB = ZERO                                  
061200               GO TO F00-EXIT                                             
061300           END-IF.                                                        
061400           IF  WS-OWNING-BOOK-SUB = BKC-CURRENT-BOOK-SB                   
061500               GO TO F00-EXIT                                             
061600           END-IF.                                                        
061700                                                                          
061800           PERFORM F01-BACKFILL-ONE-SOURCE-ALIAS THRU F01-EXIT            
061900               VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > BKC-ALIAS-TOTL.      
062000                                                                          
062100       F00-EXIT.                                                          
062200           EXIT.                                                          
062300                                                                          
062400       F01-BACKFILL-ONE-SOURCE-ALIAS.                                     
062500                                                                          
062600           IF  BKC-AL-BOOK-SEQ(SUB3) NOT = WS-OWNING-BOOK-SEQ             
062700               GO TO F01-EXIT                                             
062800           END-IF.                                                        
062900                                                                          
063000           MOVE BKC-AL-SCHEME(SUB3)      TO WS-SCHEME-LOOKUP.             
063100           MOVE BKC-AL-VALUE(SUB3)       TO WS-VALUE-LOOKUP.              
063200                                                                          
063300           MOVE ZERO                    TO WS-GOC-FOUND-SUB.              
063400           PERFORM F02-CHECK-CURRENT-EDITION THRU F02-EXIT                
063500               VARYING SUB4 FROM 1 BY 1 UNTIL SUB4 > BKC-ALIAS-TOTL       
063600                  OR WS-GOC-FOUND-SUB NOT = ZERO.                         
063700                                                                          
063800           IF  WS-GOC-FOUND-SUB = ZERO                                    
063900               MOVE BKC-BK-SEQ(BKC-CURRENT-BOOK-SB)                       
064000                                         TO WS-GOC-BOOK-SEQ               
064100               MOVE WS-SCHEME-LOOKUP      TO WS-GOC-SCHEME                
064200               MOVE WS-VALUE-LOOKUP       TO WS-GOC-VALUE                 
064300               PERFORM G20-GET-OR-CREATE-ALIAS THRU G20-EXIT              
064400           END-IF.                                                        
064500                                                                          
064600       F01-EXIT.                                                          
064700           EXIT.                                                          
064800                                                                          
064900       F02-CHECK-CURRENT-EDITION.                                         
065000                                                                          
065100           IF  BKC-AL-BOOK-SEQ(SUB4) = BKC-BK-SEQ(BKC-CURRENT-BOOK-SB)    
065200           AND BKC-AL-SCHEME(SUB4)    = WS-SCHEME-LOOKUP                  
065300           AND BKC-AL-VALUE(SUB4)     = WS-VALUE-LOOKUP                   
065400               MOVE SUB4                 TO WS-GOC-FOUND-SUB              
065500           END-IF.                                                        
065600                                                                          
065700       F02-EXIT.                                                          
065800           EXIT.                                                          
065900                                                                          
066000      /*****************************************************************  
066100      *    SHARED HELPERS - TABLE LOOKUPS AND GET-OR-CREATE (RULE R5)  *  
066200      ******************************************************************  
066300       G10-FIND-BOOK-BY-SEQ.                                              
066400                                                                          
066500           MOVE SPACES                  TO WS-OWNING-BOOK-ID.             
066600           PERFORM G11-CHECK-ONE-BOOK-SEQ THRU G11-EXIT                   
066700               VARYING SUB2 FROM 1 BY 1 UNTIL SUB2 > BKC-BOOK-TOTL        
066800                  OR WS-OWNING-BOOK-ID NOT = SPACES.                      
066900                                                                          
067000       G10-EXIT.                                                          
067100           EXIT.                                                          
067200                                                                          
067300       G11-CHECK-ONE-BOOK-SEQ.                                            
067400                                                                          
067500           IF  BKC-BK-SEQ(SUB2) = WS-OWNING-BOOK-SEQ                      
067600               MOVE BKC-BK-ID(SUB2)      TO WS-OWNING-BOOK-ID             
067700           END-IF.                                                        
067800                                                                          
067900       G11-EXIT.                                                          
068000           EXIT.                                                          
068100                                                                          
068200      * FIRST (LOWEST BOOK-SEQ) BOOK RECORD WHOSE BOOK-ID MATCHES THE     
068300      * RESOLVED ID.  TABLE IS IN FILE/ARRIVAL ORDER SO THE FIRST         
068400      * MATCH FOUND SCANNING FORWARD IS ALWAYS THE LOWEST BOOK-SEQ.       
068500       G15-FIND-FIRST-BOOK-BY-ID.                                         
068600                                                                          
068700           MOVE ZERO                    TO WS-OWNING-BOOK-SUB.            
068800           PERFORM G16-CHECK-ONE-BOOK-ID THRU G16-EXIT                    
068900               VARYING SUB3 FROM 1 BY 1 UNTIL SUB3 > BKC-BOOK-TOTL        
069000                  OR WS-OWNING-BOOK-SUB NOT = ZERO.                       
069100                                                                          
069200       G15-EXIT.                                                          
069300           EXIT.                                                          
069400                                                                          
069500       G16-CHECK-ONE-BOOK-ID.                                             
069600                                                                          
069700           IF  BKC-BK-ID(SUB3) = BKC-RESOLVED-ID                          
069800               MOVE SUB3                 TO WS-OWNING-BOOK-SUB            
069900               MOVE BKC-BK-SEQ(SUB3)     TO WS-OWNING-BOOK-SEQ            
070000           END-IF.                                                        
070100                                                                          
070200       G16-EXIT.                                                          
070300           EXIT.                                                          
070400                                                                          
070500      * GET-OR-CREATE ON (BOOK-SEQ, SCHEME, VALUE).  CALLER SETS          
070600      * WS-GOC-BOOK-SEQ/SCHEME/VALUE BEFORE CALLING.                      
070700       G20-GET-OR-CREATE-ALIAS.                                           
070800                                                                          
070900           MOVE ZERO                    TO WS-GOC-FOUND-SUB.              
071000           PERFORM G21-CHECK-ONE-ALIAS THRU G21-EXIT                      
071100               VARYING SUB4 FROM 1 BY 1 UNTIL SUB4 > BKC-ALIAS-TOTL       
071200                  OR WS-GOC-FOUND-SUB NOT = ZERO.                         
071300                                                                          
071400           IF  WS-GOC-FOUND-SUB = ZERO                                    
071500               ADD  1                    TO BKC-ALIAS-TOTL                
071600               MOVE BKC-NEXT-ALIAS-SEQ    TO BKC-AL-SEQ(BKC-ALIAS-TOTL)   
071700               ADD  1                    TO BKC-NEXT-ALIAS-SEQ            
071800               MOVE WS-GOC-BOOK-SEQ       TO                              
071900                                      BKC-AL-BOOK-SEQ(BKC-ALIAS-TOTL)     
072000               MOVE WS-GOC-SCHEME          TO                             
072100                                      BKC-AL-SCHEME(BKC-ALIAS-TOTL)       
072200               MOVE WS-GOC-VALUE           TO                             
072300                                      BKC-AL-VALUE(BKC-ALIAS-TOTL)        
072400               ADD  1                    TO BKC-ALIASES-ADDED             
072500           END-IF.                                                        
072600                                                                          
072700       G20-EXIT.                                                          
072800           EXIT.                                                          
072900                                                                          
073000       G21-CHECK-ONE-ALIAS.                                               
073100                                                                          
073200           IF  BKC-AL-BOOK-SEQ(SUB4) = WS-GOC-BOOK-SEQ                    
073300           AND BKC-AL-SCHEME(SUB4)    = WS-GOC-SCHEME                     
073400           AND BKC-AL-VALUE(SUB4)     = WS-GOC-VALUE                      
073500               MOVE SUB4                 TO WS-GOC-FOUND-SUB              
073600           END-IF.                                                        
073700                                                                          
073800       G21-EXIT.                                                          
073900           EXIT.                                                          
074000                                                                          
074100      * GET-OR-CREATE ON THE ALIAS-USED-AS-BOOK-ID ISSUE TABLE.           
074200       G30-ADD-IAB-ISSUE.                                                 
074300                                                                          
074400           MOVE ZERO                    TO WS-GOC-FOUND-SUB.              
074500           PERFORM G31-CHECK-ONE-IAB THRU G31-EXIT                        
074600               VARYING SUB4 FROM 1 BY 1 UNTIL SUB4 > BKC-IAB-TOTL         
074700                  OR WS-GOC-FOUND-SUB NOT = ZERO.                         
074800                                                                          
074900           IF  WS-GOC-FOUND-SUB = ZERO                                    
075000               ADD  1                    TO BKC-IAB-TOTL                  
075100               MOVE WS-GOC-ALIAS-SEQ      TO                              
075200                                      BKC-IAB-ALIAS-SEQ(BKC-IAB-TOTL)     
075300               MOVE WS-GOC-BOOK-SEQ        TO                             
075400                                      BKC-IAB-BOOK-SEQ(BKC-IAB-TOTL)      
075500               MOVE WS-GOC-SRC-FILE        TO                             
075600                                      BKC-IAB-SRC-FILE(BKC-IAB-TOTL)      
075700               ADD  1                    TO BKC-IAB-COUNT                 
075800           END-IF.                                                        
075900                                                                          
076000       G30-EXIT.                                                          
076100           EXIT.                                                          
076200                                                                          
076300       G31-CHECK-ONE-IAB.                                                 
076400                                                                          
076500           IF  BKC-IAB-ALIAS-SEQ(SUB4) = WS-GOC-ALIAS-SEQ                 
076600           AND BKC-IAB-BOOK-SEQ(SUB4)   = WS-GOC-BOOK-SEQ                 
076700           AND BKC-IAB-SRC-FILE(SUB4)   = WS-GOC-SRC-FILE                 
076800               MOVE SUB4                 TO WS-GOC-FOUND-SUB              
076900           END-IF.                                                        
077000                                                                          
077100       G31-EXIT.                                                          
077200           EXIT.                                                          
077300                                                                          
077400      * GET-OR-CREATE ON THE ALIAS-USED-TO-RESOLVE-BOOK-ID ISSUE TABLE.   
077500       G40-ADD-IAR-ISSUE.                                                 
077600                                                                          
077700           MOVE ZERO                    TO WS-GOC-FOUND-SUB.              
077800           PERFORM G41-CHECK-ONE-IAR THRU G41-EXIT                        
077900               VARYING SUB4 FROM 1 BY 1 UNTIL SUB4 > BKC-IAR-TOTL         
078000                  OR WS-GOC-FOUND-SUB NOT = ZERO.                         
078100                                                                          
078200           IF  WS-GOC-FOUND-SUB = ZERO                                    
078300               ADD  1                    TO BKC-IAR-TOTL                  
078400               MOVE WS-GOC-ALIAS-SEQ      TO                              
078500                                      BKC-IAR-ALIAS-SEQ(BKC-IAR-TOTL)     
078600               MOVE WS-GOC-BOOK-SEQ        TO                             
078700                                      BKC-IAR-BOOK-SEQ(BKC-IAR-TOTL)      
078800               MOVE WS-GOC-SRC-FILE        TO                             
078900                                      BKC-IAR-SRC-FILE(BKC-IAR-TOTL)      
079000               ADD  1                    TO BKC-IAR-COUNT                 
079100           END-IF.                                                        
079200                                                                          
079300       G40-EXIT.                                                          
079400           EXIT.                                                          
079500                                                                          
079600       G41-CHECK-ONE-IAR.                                                 
079700                                                                          
079800           IF  BKC-IAR-ALIAS-SEQ(SUB4) = WS-GOC-ALIAS-SEQ                 
079900           AND BKC-IAR-BOOK-SEQ(SUB4)   = WS-GOC-BOOK-SEQ                 
080000           AND BKC-IAR-SRC-FILE(SUB4)   = WS-GOC-SRC-FILE                 
080100               MOVE SUB4                 TO WS-GOC-FOUND-SUB              
080200           END-IF.                                                        
080300                                                                          
080400       G41-EXIT.                                                          
080500           EXIT.                                                          
080600                                                                          
080700      * GET-OR-CREATE ON THE ALIAS-POINTS-TO-CONFLICTING-BOOK TABLE.      
080800       G50-ADD-ICB-ISSUE.                                                 
080900                                                                          
081000           MOVE ZERO                    TO WS-GOC-FOUND-SUB.              
081100           PERFORM G51-CHECK-ONE-ICB THRU G51-EXIT                        
081200               VARYING SUB4 FROM 1 BY 1 UNTIL SUB4 > BKC-ICB-TOTL         
081300                  OR WS-GOC-FOUND-SUB NOT = ZERO.                         
081400                                                                          
081500           IF  WS-GOC-FOUND-SUB = ZERO                                    
081600               ADD  1                    TO BKC-ICB-TOTL                  
081700               MOVE WS-GOC-BOOK-SEQ       TO                              
081800                                      BKC-ICB-BOOK-SEQ(BKC-ICB-TOTL)      
081900               MOVE WS-GOC-SCHEME          TO                             
082000                                      BKC-ICB-SCHEME(BKC-ICB-TOTL)        
082100               MOVE WS-GOC-VALUE           TO                             
082200                                      BKC-ICB-VALUE(BKC-ICB-TOTL)         
082300               MOVE WS-GOC-SRC-FILE        TO                             
082400                                      BKC-ICB-SRC-FILE(BKC-ICB-TOTL)      
082500               ADD  1                    TO BKC-ICB-COUNT                 
082600           END-IF.                                                        
082700                                                                          
082800       G50-EXIT.                                                          
082900           EXIT.                                                          
083000                                                                          
083100       G51-CHECK-ONE-ICB.                                                 
083200                                                                          
083300           IF  BKC-ICB-BOOK-SEQ(SUB4) = WS-GOC-BOOK-SEQ                   
083400           AND BKC-ICB-SCHEME(SUB4)    = WS-GOC-SCHEME                    
083500           AND BKC-ICB-VALUE(SUB4)     = WS-GOC-VALUE                     
083600           AND BKC-ICB-SRC-FILE(SUB4)  = WS-GOC-SRC-FILE                  
083700               MOVE SUB4                 TO WS-GOC-FOUND-SUB              
083800           END-IF.                                                        
083900                                                                          
084000       G51-EXIT.                                                          
084100           EXIT.                                                          
084200                                                                          
084300      * GET-OR-CREATE ON THE VERSION-UNSPECIFIED ISSUE TABLE.             
084400       G60-ADD-IVU-ISSUE.                                                 
084500                                                                          
084600           MOVE ZERO                    TO WS-GOC-FOUND-SUB.              
084700           PERFORM G61-CHECK-ONE-IVU THRU G61-EXIT                        
084800               VARYING SUB4 FROM 1 BY 1 UNTIL SUB4 > BKC-IVU-TOTL         
084900                  OR WS-GOC-FOUND-SUB NOT = ZERO.                         
085000                                                                          
085100           IF  WS-GOC-FOUND-SUB = ZERO                                    
085200               ADD  1                    TO BKC-IVU-TOTL                  
085300               MOVE WS-GOC-BOOK-ID        TO                              
085400                                      BKC-IVU-BOOK-ID(BKC-IVU-TOTL)       
085500               MOVE WS-GOC-SRC-FILE        TO                             
085600                                      BKC-IVU-SRC-FILE(BKC-IVU-TOTL)      
085700               ADD  1                    TO BKC-IVU-COUNT                 
085800           END-IF.                                                        
085900                                                                          
086000       G60-EXIT.                                                          
086100           EXIT.                                                          
086200                                                                          
086300       G61-CHECK-ONE-IVU.                                                 
086400                                                                          
086500           IF  BKC-IVU-BOOK-ID(SUB4)  = WS-GOC-BOOK-ID                    
086600           AND BKC-IVU-SRC-FILE(SUB4) = WS-GOC-SRC-FILE                   
086700               MOVE SUB4                 TO WS-GOC-FOUND-SUB              
086800           END-IF.                                                        
086900                                                                          
087000       G61-EXIT.                                                          
087100           EXIT.                                                          
